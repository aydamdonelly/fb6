000100******************************************************************
000200*================================================================*
000300*        RECORD OF STRATEGY SIMULATION RESULT FILE               =*
000400*================================================================*
000500*  ONE RECORD IS WRITTEN PER HISTORICAL PRICE POINT, PER         =*
000600*  STRATEGY, AS THE BACK-TEST REPLAYS THE PRICING HISTORY        =*
001000*================================================================*
001100 01  SIMULATION-RECORD-WS.
001200*
001300     05  SIM-TIMESTAMP                   PIC X(19).
001400     05  SIM-PROFIT                      PIC S9(11)V99.
001500     05  SIM-REVENUE                     PIC S9(11)V99.
001600     05  SIM-COST                        PIC S9(11)V99.
001700     05  SIM-ROI                         PIC S9(05)V99.
001800*
001900     05  FILLER                          PIC X(08).
002000******************************* BOTTOM OF COPYBOOK *****************
