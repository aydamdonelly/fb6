000100******************************************************************
000200*================================================================*
000300*        RECORD OF MACHINE INVENTORY FILE                       =*
000400*================================================================*
000500 01  INVENTORY-RECORD-WS.
000600*
000700*  FAMILY OF THE MACHINE MODEL - MINER OR INFERENCE               *
000800     05  INV-TYPE                        PIC X(09).
000900         88  INV-TYPE-MINER                  VALUE 'MINER'.
001000         88  INV-TYPE-INFERENCE              VALUE 'INFERENCE'.
001100*
001200*  MODEL NAME WITHIN THE FAMILY - AIR, HYDRO, IMMERSION, GPU,     *
001300*  ASIC AND SO ON                                                 *
001400     05  INV-SUBTYPE                     PIC X(10).
001500*
001600*  WATTS CONSUMED PER UNIT OF THIS MODEL                          *
001700     05  INV-POWER                       PIC 9(07).
001800*
001900*  HASHRATE (MINER) OR TOKENS (INFERENCE) PER UNIT PER INTERVAL   *
002000     05  INV-CAPABILITY                  PIC 9(09).
002100*
002200     05  FILLER                          PIC X(05).
002300******************************* BOTTOM OF COPYBOOK *****************
