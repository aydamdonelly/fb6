000100******************************************************************
000200*================================================================*
000300*        RECORD OF PRICING COLLECTION FILE                      =*
000400*================================================================*
000500 01  PRICING-RECORD-WS.
000600*
000700*  MARKET TIMESTAMP THIS PRICE POINT WAS QUOTED AT, ISO FORM      *
000800     05  PRICE-TIMESTAMP                 PIC X(19).
000900*
001000     05  MARKET-PRICES.
001100*
001200*  ENERGY COST IN DOLLARS PER WATT FOR THE INTERVAL               *
001300         10  ENERGY-PRICE                PIC S9(05)V9(04).
001400*
001500*  HASH MARKET PRICE IN DOLLARS PER HASHRATE UNIT                 *
001600         10  HASH-PRICE                  PIC S9(05)V9(04).
001700*
001800*  TOKEN MARKET PRICE IN DOLLARS PER TOKEN-CAPACITY UNIT          *
001900         10  TOKEN-PRICE                 PIC S9(05)V9(04).
002000*
002100*  TIMESTAMP THE QUOTE WAS COLLECTED AT - FILE IS ORDERED         *
002200*  ASCENDING ON THIS FIELD                                        *
002300     05  COLLECTED-AT                    PIC X(19).
002400*
002500     05  FILLER                          PIC X(06).
002600******************************* BOTTOM OF COPYBOOK *****************
