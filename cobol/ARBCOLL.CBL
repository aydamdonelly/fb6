000100 CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.    ARBCOLL.
000400       AUTHOR.        D. KOSTAS.
000500       INSTALLATION.  SITE OPS COMPUTING CENTER.
000600       DATE-WRITTEN.  03/14/1989.
000700       DATE-COMPILED. 03/14/1989.
000800       SECURITY.      NON-CONFIDENTIAL.
000900      *===============================================================*
001000      * ARBCOLL - COMPUTE-SITE PRICE/INVENTORY COLLECTOR              *
001100      *                                                               *
001200      * APPENDS EACH NEW MARKET PRICE OBSERVATION TO THE PRICING      *
001300      * MASTER AND, WHEN AN INVENTORY MAINTENANCE RUN IS SUPPLIED,    *
001400      * REWRITES THE MACHINE INVENTORY MASTER IN FULL.  THIS JOB     *
001500      * DOES NOT TALK TO THE MARKET FEED DIRECTLY - THE PRICE AND    *
001600      * INVENTORY TRANSACTION FILES ARE DROPPED BY THE COLLECTION    *
001700      * SCHEDULER BEFORE THIS STEP RUNS.                             *
001800      *===============================================================*
001900      * CHANGE LOG                                                    *
002000      *---------------------------------------------------------------*
002100      * 03/14/89 DK   INITIAL VERSION FOR SITE-01 PILOT.   WO-0042    *
002200      * 06/02/89 DK   ADDED INVENTORY REWRITE STEP.        WO-0058    *
002300      * 11/09/89 RT   FILE STATUS 88-LEVELS ADDED PER SHOP *
002400      *               STANDARD AFTER THE ICEBOX OUTAGE.    WO-0091    *
002500      * 02/20/90 RT   PRICE TRANSACTION NOW OPTIONAL - A DRY CYCLE   *
002600      *               WITH NO NEW QUOTE MUST NOT ABEND.    WO-0103    *
002700      * 08/11/91 MP   INVENTORY MAINT ALSO MADE OPTIONAL.  WO-0140    *
002800      * 01/07/93 MP   CONTROL TOTALS ADDED TO WRAP-UP.      WO-0177   *
002900      * 04/30/95 DK   RECORD LENGTHS RESIZED FOR THE WIDER *
003000      *               PRICING LAYOUT (4 DECIMAL PRICES).   WO-0205   *
003100      * 09/18/96 RT   MINOR CLEANUP OF READ LOOPS.          WO-0219   *
003200      * 12/02/98 MP   Y2K REMEDIATION - NO 2-DIGIT YEAR    *
003300      *               FIELDS IN THIS PROGRAM, REVIEWED     *
003400      *               AND SIGNED OFF.                      WO-0266   *
003500      * 03/11/99 MP   Y2K SIGN-OFF RETEST - NO CHANGES      *
003600      *               REQUIRED, LOGGED FOR AUDIT.           WO-0266A  *
003700      * 07/26/01 JH   ADDED WRITTEN/READ COUNTS TO DISPLAY. WO-0301   *
003800      * 05/14/04 JH   RENAMED LOGICAL FILES TO MATCH THE    *
003900      *               SITE-02 JCL NAMING CONVENTION.        WO-0348   *
004000      *---------------------------------------------------------------*
004100       ENVIRONMENT DIVISION.
004200       CONFIGURATION SECTION.
004300       SOURCE-COMPUTER. IBM-390.
004400       OBJECT-COMPUTER. IBM-390.
004500       SPECIAL-NAMES.
004600           C01 IS TOP-OF-FORM.
004700       INPUT-OUTPUT SECTION.
004800       FILE-CONTROL.
004900           SELECT OPTIONAL PRICETRN-FILE
005000           ASSIGN TO PRICETRN
005100             FILE STATUS IS FS-PRICETRN.
005200      *
005300           SELECT PRICEMST-FILE
005400           ASSIGN TO PRICEMST
005500             FILE STATUS IS FS-PRICEMST.
005600      *
005700           SELECT OPTIONAL INVNTMNT-FILE
005800           ASSIGN TO INVNTMNT
005900             FILE STATUS IS FS-INVNTMNT.
006000      *
006100           SELECT INVENTRY-FILE
006200           ASSIGN TO INVENTRY
006300             FILE STATUS IS FS-INVENTRY.
006400      *
006500       DATA DIVISION.
006600       FILE SECTION.
006700       FD  PRICETRN-FILE
006800           RECORD CONTAINS 71 CHARACTERS
006900           RECORDING MODE IS F
007000           BLOCK CONTAINS 0 RECORDS
007100           LABEL RECORDS ARE STANDARD
007200           DATA RECORD IS PRICETRN-REC.
007230       01  PRICETRN-REC.
007260           05  PRICETRN-DATA            PIC X(69).
007290           05  FILLER                   PIC X(02).
007400      *
007500       FD  PRICEMST-FILE
007600           RECORD CONTAINS 71 CHARACTERS
007700           RECORDING MODE IS F
007800           BLOCK CONTAINS 0 RECORDS
007900           LABEL RECORDS ARE STANDARD
008000           DATA RECORD IS PRICEMST-REC.
008130       01  PRICEMST-REC.
008160           05  PRICEMST-DATA            PIC X(69).
008190           05  FILLER                   PIC X(02).
008200      *
008300       FD  INVNTMNT-FILE
008400           RECORD CONTAINS 40 CHARACTERS
008500           RECORDING MODE IS F
008600           BLOCK CONTAINS 0 RECORDS
008700           LABEL RECORDS ARE STANDARD
008800           DATA RECORD IS INVNTMNT-REC.
008930       01  INVNTMNT-REC.
008960           05  INVNTMNT-DATA            PIC X(38).
008990           05  FILLER                   PIC X(02).
009000      *
009100       FD  INVENTRY-FILE
009200           RECORD CONTAINS 40 CHARACTERS
009300           RECORDING MODE IS F
009400           BLOCK CONTAINS 0 RECORDS
009500           LABEL RECORDS ARE STANDARD
009600           DATA RECORD IS INVENTRY-REC.
009730       01  INVENTRY-REC.
009760           05  INVENTRY-DATA            PIC X(38).
009790           05  FILLER                   PIC X(02).
009800      *
009900       WORKING-STORAGE SECTION.
010000      *Working Variables
010100       01  WS-COUNTERS.
010200           05  WS-PRICES-READ           PIC S9(07) COMP VALUE 0.
010300           05  WS-PRICES-WRITTEN        PIC S9(07) COMP VALUE 0.
010400           05  WS-INV-MODELS-READ       PIC S9(05) COMP VALUE 0.
010500           05  WS-INV-MODELS-WRITTEN    PIC S9(05) COMP VALUE 0.
010550           05  FILLER                   PIC X(02).
010600      *Switches Variables & File Status
010700       01  SW-SWITCH-VARS.
010800           05  SW-PRICETRN-PRESENT      PIC X VALUE 'N'.
010900               88  PRICETRN-PRESENT         VALUE 'Y'.
011000           05  SW-PRICETRN-EOF          PIC X VALUE 'N'.
011100               88  PRICETRN-EOF             VALUE 'Y'.
011200               88  PRICETRN-NOT-EOF         VALUE 'N'.
011300           05  SW-INVNTMNT-PRESENT      PIC X VALUE 'N'.
011400               88  INVNTMNT-PRESENT         VALUE 'Y'.
011500           05  SW-INVNTMNT-EOF          PIC X VALUE 'N'.
011600               88  INVNTMNT-EOF             VALUE 'Y'.
011700               88  INVNTMNT-NOT-EOF         VALUE 'N'.
011750           05  FILLER                   PIC X(02).
011800       01  FILE-STATUS-CODES.
011900           05  FS-PRICETRN              PIC X(02).
012000               88  PRICETRN-OK              VALUE '00'.
012100               88  PRICETRN-NO-FILE         VALUE '35'.
012200           05  FS-PRICEMST              PIC X(02).
012300               88  PRICEMST-OK              VALUE '00'.
012400           05  FS-INVNTMNT              PIC X(02).
012500               88  INVNTMNT-OK              VALUE '00'.
012600               88  INVNTMNT-NO-FILE         VALUE '35'.
012700           05  FS-INVENTRY              PIC X(02).
012800               88  INVENTRY-OK              VALUE '00'.
012850           05  FILLER                   PIC X(02).
012900      *Editing Variables
013000       01  WS-EDIT-VARS.
013100           05  PRICES-READ-OUT          PIC ZZ,ZZ9.
013200           05  PRICES-WRITTEN-OUT       PIC ZZ,ZZ9.
013300           05  INV-READ-OUT             PIC Z(4)9.
013400           05  INV-WRITTEN-OUT          PIC Z(4)9.
013450           05  FILLER                   PIC X(02).
013500      * PRICING RECORD
013600           COPY PRICEREC.
013700      * INVENTORY RECORD
013800           COPY INVNTREC.
013810      *Alternate Views Of The Collected Timestamp
013820       01  WS-PRICETRN-ALT.
013830           05  WS-PRICETRN-DATE-NUM     PIC 9(08).
013840           05  WS-PRICETRN-DATE-PARTS REDEFINES
013850               WS-PRICETRN-DATE-NUM.
013860               10  WS-PRICETRN-YEAR     PIC 9(04).
013870               10  WS-PRICETRN-MONTH    PIC 9(02).
013880               10  WS-PRICETRN-DAY      PIC 9(02).
013890           05  WS-PRICETRN-DATE-X REDEFINES
013900               WS-PRICETRN-DATE-NUM     PIC X(08).
013905           05  FILLER                   PIC X(02).
013910      *Alternate Numeric View Of The Model Subtype Code
013920       01  WS-INV-SUBTYPE-ALT.
013930           05  WS-INV-SUBTYPE-CHK       PIC X(10).
013940           05  WS-INV-SUBTYPE-CHK-NUM REDEFINES
013950               WS-INV-SUBTYPE-CHK       PIC 9(10).
013955           05  FILLER                   PIC X(02).
013960      *
014000       PROCEDURE DIVISION.
014100           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014200           PERFORM 100-APPEND-PRICE-OBSV THRU 100-EXIT.
014300           PERFORM 200-REWRITE-INVENTORY THRU 200-EXIT.
014400           PERFORM 900-WRAP-UP THRU 900-EXIT.
014500           MOVE +0 TO RETURN-CODE.
014600           GOBACK.
014700      *
014800       000-HOUSEKEEPING.
014900           DISPLAY "INIT PROG: ARBCOLL".
015000           OPEN INPUT  PRICETRN-FILE.
015100           IF  PRICETRN-OK
015200               SET PRICETRN-PRESENT TO TRUE
015300           ELSE
015400               DISPLAY "ARBCOLL: NO PRICE TRANSACTION THIS CYCLE"
015500           END-IF.
015600           OPEN INPUT  INVNTMNT-FILE.
015700           IF  INVNTMNT-OK
015800               SET INVNTMNT-PRESENT TO TRUE
015900           ELSE
016000               DISPLAY "ARBCOLL: NO INVENTORY MAINTENANCE RUN"
016100           END-IF.
016200       000-EXIT.
016300           EXIT.
016400      *
016500      * Appends every price observation on the transaction file to
016600      * the PRICING master - a dry cycle with no transaction file
016700      * present is not an error, it simply writes nothing.
016800       100-APPEND-PRICE-OBSV.
016900           IF  NOT PRICETRN-PRESENT
017000               GO TO 100-EXIT
017100           END-IF.
017200           OPEN EXTEND PRICEMST-FILE.
017300           IF  NOT PRICEMST-OK
017400               DISPLAY "ERROR OPENING PRICEMST FOR EXTEND"
017500               DISPLAY "FILE STATUS = " FS-PRICEMST
017600               GO TO 100-EXIT
017700           END-IF.
017800           PERFORM 110-READ-PRICETRN.
017900           PERFORM 115-WRITE-ONE-PRICE
018000               UNTIL PRICETRN-EOF.
018100           CLOSE PRICEMST-FILE.
018200       100-EXIT.
018300           EXIT.
018400      *
018500       110-READ-PRICETRN.
018600           READ PRICETRN-FILE
019500               AT END
019600                   SET PRICETRN-EOF TO TRUE
019700           NOT AT END
019800               MOVE PRICETRN-REC TO PRICING-RECORD-WS
019810               MOVE PRICE-TIMESTAMP (1:4) TO WS-PRICETRN-YEAR
019820               MOVE PRICE-TIMESTAMP (6:2) TO WS-PRICETRN-MONTH
019830               MOVE PRICE-TIMESTAMP (9:2) TO WS-PRICETRN-DAY
019840               DISPLAY "ARBCOLL: QUOTE DATED " WS-PRICETRN-DATE-X
019900               ADD 1 TO WS-PRICES-READ
020000           END-READ.
020100      *
020200       115-WRITE-ONE-PRICE.
020300           WRITE PRICEMST-REC FROM PRICING-RECORD-WS.
020400           ADD 1 TO WS-PRICES-WRITTEN.
020500           PERFORM 110-READ-PRICETRN.
020600      *
020700      * Rewrites the INVENTORY master in full from the maintenance
020800      * file - the prior inventory is replaced wholesale, it is not
020900      * merged with it.  A cycle with no maintenance run leaves the
021000      * existing master untouched.
021100       200-REWRITE-INVENTORY.
021200           IF  NOT INVNTMNT-PRESENT
021300               GO TO 200-EXIT
021400           END-IF.
021500           OPEN OUTPUT INVENTRY-FILE.
021600           IF  NOT INVENTRY-OK
021700               DISPLAY "ERROR OPENING INVENTRY FOR OUTPUT"
021800               DISPLAY "FILE STATUS = " FS-INVENTRY
021900               GO TO 200-EXIT
022000           END-IF.
022100           PERFORM 210-READ-INVNTMNT.
022200           PERFORM 215-WRITE-ONE-MODEL
022300               UNTIL INVNTMNT-EOF.
022400           CLOSE INVENTRY-FILE.
022500       200-EXIT.
022600           EXIT.
022700      *
022800       210-READ-INVNTMNT.
022900           READ INVNTMNT-FILE
023000               AT END
023100                   SET INVNTMNT-EOF TO TRUE
023200           NOT AT END
023300               MOVE INVNTMNT-REC TO INVENTORY-RECORD-WS
023400               ADD 1 TO WS-INV-MODELS-READ
023500           END-READ.
023600      *
023700       215-WRITE-ONE-MODEL.
023800           WRITE INVENTRY-REC FROM INVENTORY-RECORD-WS.
023900           ADD 1 TO WS-INV-MODELS-WRITTEN.
024000           PERFORM 210-READ-INVNTMNT.
024100      *
024200       900-WRAP-UP.
024300           IF  PRICETRN-PRESENT
024400               CLOSE PRICETRN-FILE
024500           END-IF.
024600           IF  INVNTMNT-PRESENT
024700               CLOSE INVNTMNT-FILE
024800           END-IF.
024900           MOVE WS-PRICES-READ        TO PRICES-READ-OUT.
025000           MOVE WS-PRICES-WRITTEN     TO PRICES-WRITTEN-OUT.
025100           MOVE WS-INV-MODELS-READ    TO INV-READ-OUT.
025200           MOVE WS-INV-MODELS-WRITTEN TO INV-WRITTEN-OUT.
025300           DISPLAY "----------------  ".
025400           DISPLAY "Control Counters  ".
025500           DISPLAY "----------------  ".
025600           DISPLAY "Price obsvs read:    " PRICES-READ-OUT.
025700           DISPLAY "Price obsvs written: " PRICES-WRITTEN-OUT.
025800           DISPLAY "Inv models read:     " INV-READ-OUT.
025900           DISPLAY "Inv models written:  " INV-WRITTEN-OUT.
026000           DISPLAY "END PROGR: ARBCOLL".
026100       900-EXIT.
026200           EXIT.
026300******************************* BOTTOM OF SOURCE ********************
