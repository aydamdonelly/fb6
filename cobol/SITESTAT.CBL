000100******************************************************************
000200*================================================================*
000300*        RECORD OF SITE-STATUS OBSERVATION FILE                  =*
000400*================================================================*
000500*  ONE RECORD IS APPENDED PER BATCH RUN, CAPTURING THE POWER,    =*
000600*  COST, REVENUE AND UNIT ALLOCATION THE RUN COMPUTED FOR THE    =*
000700*  LATEST PRICE POINT. THE FIVE KNOWN ALLOCATION SLOTS ARE FIXED =*
000800*  FIELDS - A MODEL WITH NO UNITS ALLOCATED DEFAULTS ITS SLOT TO =*
000900*  ZERO.                                                         =*
001000*================================================================*
001100 01  SITE-STATUS-RECORD-WS.
001200*
001300     05  ST-TIMESTAMP                    PIC X(19).
001400*
001500     05  ST-POWER-TOTALS.
001600         10  ST-TOTAL-POWER-USED         PIC 9(09).
001700         10  ST-TOTAL-POWER-COST         PIC S9(11)V99.
001800         10  ST-TOTAL-REVENUE            PIC S9(11)V99.
001900*
002000     05  ST-UNIT-ALLOCATIONS.
002100         10  ST-AIR-MINERS               PIC 9(05).
002200         10  ST-HYDRO-MINERS             PIC 9(05).
002300         10  ST-IMMERSION-MINERS         PIC 9(05).
002400         10  ST-GPU-COMPUTE              PIC 9(05).
002500         10  ST-ASIC-COMPUTE             PIC 9(05).
002600*
002700     05  FILLER                          PIC X(10).
002800******************************* BOTTOM OF COPYBOOK *****************
