000100 CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.    ARBANLZ.
000400       AUTHOR.        D. KOSTAS.
000500       INSTALLATION.  SITE OPS COMPUTING CENTER.
000600       DATE-WRITTEN.  04/02/1989.
000700       DATE-COMPILED. 04/02/1989.
000800       SECURITY.      NON-CONFIDENTIAL.
000900      *===============================================================*
001000      * ARBANLZ - COMPUTE-SITE ARBITRAGE ANALYZER AND REPORT WRITER   *
001100      *                                                               *
001200      * READS THE MACHINE INVENTORY AND THE PRICING HISTORY BUILT BY  *
001300      * ARBCOLL, COMPUTES THE PROFIT-MAXIMIZING MACHINE ALLOCATION    *
001400      * FOR THE LATEST PRICE QUOTE UNDER THE SITE POWER BUDGET,       *
001500      * BACK-TESTS THE OPTIMAL/MINING-ONLY/INFERENCE-ONLY STRATEGIES  *
001600      * OVER THE WHOLE PRICING HISTORY, COMPUTES PRICE TREND          *
001700      * STATISTICS AND CORRELATIONS, APPENDS ONE SITE-STATUS RECORD   *
001800      * AND PRINTS THE ARBITRAGE REPORT.                              *
001900      *===============================================================*
002000      * CHANGE LOG                                                    *
002100      *---------------------------------------------------------------*
002200      * 04/02/89 DK   INITIAL VERSION FOR SITE-01 PILOT.   WO-0043    *
002300      * 07/19/89 DK   ADDED GREEDY FILL UNDER POWER BUDGET. WO-0061   *
002400      * 11/09/89 RT   FILE STATUS 88-LEVELS ADDED PER SHOP *
002500      *               STANDARD AFTER THE ICEBOX OUTAGE.    WO-0091    *
002600      * 03/02/90 RT   MINING-ONLY / INFERENCE-ONLY SINGLE  *
002700      *               FAMILY STRATEGIES ADDED.              WO-0104   *
002800      * 08/11/91 MP   DEFAULT INVENTORY/PRICES ADDED FOR   *
002900      *               A DRY-CYCLE WITH NO INPUT FILES.      WO-0141   *
003000      * 05/14/92 MP   PRICE TREND SECTION ADDED TO REPORT.  WO-0159   *
003100      * 01/07/93 MP   STRATEGY SIMULATOR AND SITE-STATUS    *
003200      *               APPEND ADDED.                         WO-0178   *
003300      * 04/30/95 DK   RECORD LENGTHS RESIZED FOR THE WIDER *
003400      *               PRICING LAYOUT (4 DECIMAL PRICES).   WO-0206   *
003500      * 09/18/96 RT   PEARSON CORRELATION SECTION ADDED TO  *
003600      *               THE TREND REPORT.                    WO-0221   *
003700      * 12/02/98 MP   Y2K REMEDIATION - RUN DATE NOW CARRIES*
003800      *               A 4-DIGIT YEAR (ACCEPT ... YYYYMMDD), *
003900      *               REVIEWED AND SIGNED OFF.              WO-0267   *
004000      * 03/11/99 MP   Y2K SIGN-OFF RETEST - NO FURTHER      *
004100      *               CHANGES REQUIRED, LOGGED FOR AUDIT.   WO-0267A  *
004200      * 07/26/01 JH   ADDED CONTROL TOTALS TO WRAP-UP.       WO-0302   *
004300      * 05/14/04 JH   RENAMED LOGICAL FILES TO MATCH THE     *
004400      *               SITE-02 JCL NAMING CONVENTION.        WO-0349   *
004500      *---------------------------------------------------------------*
004600       ENVIRONMENT DIVISION.
004700       CONFIGURATION SECTION.
004800       SOURCE-COMPUTER. IBM-390.
004900       OBJECT-COMPUTER. IBM-390.
005000       SPECIAL-NAMES.
005100           C01 IS TOP-OF-FORM.
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400           SELECT OPTIONAL INVENTRY-FILE
005500           ASSIGN TO INVENTRY
005600             FILE STATUS IS FS-INVENTRY.
005700      *
005800           SELECT OPTIONAL PRICEMST-FILE
005900           ASSIGN TO PRICEMST
006000             FILE STATUS IS FS-PRICEMST.
006100      *
006200           SELECT OPTIONAL SITESTAT-FILE
006300           ASSIGN TO SITESTAT
006400             FILE STATUS IS FS-SITESTAT.
006500      *
006600           SELECT SIMRSLTS-FILE
006700           ASSIGN TO SIMRSLTS
006800             FILE STATUS IS FS-SIMRSLTS.
006900      *
007000           SELECT ARBRPT-FILE
007100           ASSIGN TO ARBRPT
007200             FILE STATUS IS FS-ARBRPT.
007300      *
007400       DATA DIVISION.
007500       FILE SECTION.
007600       FD  INVENTRY-FILE
007700           RECORD CONTAINS 40 CHARACTERS
007800           RECORDING MODE IS F
007900           BLOCK CONTAINS 0 RECORDS
008000           LABEL RECORDS ARE STANDARD
008100           DATA RECORD IS INVENTRY-REC.
008200       01  INVENTRY-REC.
008210           05  INVENTRY-DATA          PIC X(38).
008220           05  FILLER                 PIC X(02).
008300      *
008400       FD  PRICEMST-FILE
008500           RECORD CONTAINS 71 CHARACTERS
008600           RECORDING MODE IS F
008700           BLOCK CONTAINS 0 RECORDS
008800           LABEL RECORDS ARE STANDARD
008900           DATA RECORD IS PRICEMST-REC.
009000       01  PRICEMST-REC.
009010           05  PRICEMST-DATA          PIC X(69).
009020           05  FILLER                 PIC X(02).
009100      *
009200       FD  SITESTAT-FILE
009300           RECORD CONTAINS 89 CHARACTERS
009400           RECORDING MODE IS F
009500           BLOCK CONTAINS 0 RECORDS
009600           LABEL RECORDS ARE STANDARD
009700           DATA RECORD IS SITESTAT-REC.
009800       01  SITESTAT-REC.
009810           05  SITESTAT-DATA          PIC X(87).
009820           05  FILLER                 PIC X(02).
009900      *
010000       FD  SIMRSLTS-FILE
010100           RECORD CONTAINS 73 CHARACTERS
010200           RECORDING MODE IS F
010300           BLOCK CONTAINS 0 RECORDS
010400           LABEL RECORDS ARE STANDARD
010500           DATA RECORD IS SIMRSLTS-REC.
010600       01  SIMRSLTS-REC.
010610           05  SIMRSLTS-DATA          PIC X(71).
010620           05  FILLER                 PIC X(02).
010700      *
010800       FD  ARBRPT-FILE
010900           RECORD CONTAINS 133 CHARACTERS
011000           RECORDING MODE IS F
011100           BLOCK CONTAINS 0 RECORDS
011200           LABEL RECORDS ARE STANDARD
011300           DATA RECORD IS ARBRPT-REC.
011400       01  ARBRPT-REC.
011410           05  ARBRPT-DATA            PIC X(131).
011420           05  FILLER                 PIC X(02).
011500      *
011600       WORKING-STORAGE SECTION.
011700      *Working Variables
011800       01  WS-COUNTERS.
011900           05  WS-INV-MODELS-READ       PIC S9(05) COMP VALUE 0.
012000           05  WS-PRICE-RECS-READ       PIC S9(07) COMP VALUE 0.
012100           05  WS-SITESTAT-WRITTEN      PIC S9(05) COMP VALUE 0.
012200           05  WS-SIMRSLTS-WRITTEN      PIC S9(07) COMP VALUE 0.
012210           05  FILLER                   PIC X(02).
012300      *Site Constants
012400       01  WS-SITE-CONSTANTS.
012500           05  WS-SITE-POWER-LIMIT      PIC 9(09) COMP
012600                                        VALUE 1000000.
012650           05  FILLER                   PIC X(02).
012700      *Switches Variables & File Status
012800       01  SW-SWITCH-VARS.
012900           05  SW-INVENTRY-PRESENT      PIC X VALUE 'N'.
013000               88  INVENTRY-PRESENT         VALUE 'Y'.
013100           05  SW-INVENTRY-EOF          PIC X VALUE 'N'.
013200               88  INVENTRY-EOF             VALUE 'Y'.
013300               88  INVENTRY-NOT-EOF         VALUE 'N'.
013400           05  SW-PRICEMST-PRESENT      PIC X VALUE 'N'.
013500               88  PRICEMST-PRESENT         VALUE 'Y'.
013600           05  SW-PRICEMST-EOF          PIC X VALUE 'N'.
013700               88  PRICEMST-EOF             VALUE 'Y'.
013800               88  PRICEMST-NOT-EOF         VALUE 'N'.
013900           05  SW-SITESTAT-PRESENT      PIC X VALUE 'N'.
014000               88  SITESTAT-PRESENT         VALUE 'Y'.
014100           05  SW-BEST-FOUND            PIC X VALUE 'N'.
014200               88  BEST-OF-FAMILY-FOUND     VALUE 'Y'.
014250           05  FILLER                   PIC X(02).
014300       01  FILE-STATUS-CODES.
014400           05  FS-INVENTRY              PIC X(02).
014500               88  INVENTRY-OK              VALUE '00'.
014600               88  INVENTRY-NO-FILE         VALUE '35'.
014700           05  FS-PRICEMST              PIC X(02).
014800               88  PRICEMST-OK              VALUE '00'.
014900               88  PRICEMST-NO-FILE         VALUE '35'.
015000           05  FS-SITESTAT              PIC X(02).
015100               88  SITESTAT-OK              VALUE '00'.
015200               88  SITESTAT-NO-FILE         VALUE '35'.
015300           05  FS-SIMRSLTS              PIC X(02).
015400               88  SIMRSLTS-OK              VALUE '00'.
015500           05  FS-ARBRPT                PIC X(02).
015600               88  ARBRPT-OK                VALUE '00'.
015650           05  FILLER                   PIC X(02).
015700      *Editing Variables
015800       01  WS-EDIT-VARS.
015900           05  INV-READ-OUT             PIC Z(4)9.
016000           05  PRICE-READ-OUT           PIC Z(6)9.
016100           05  SITESTAT-WRT-OUT         PIC Z(4)9.
016200           05  SIMRSLTS-WRT-OUT         PIC Z(6)9.
016300      * PRICING RECORD
016400           COPY PRICEREC.
016500      * INVENTORY RECORD
016600           COPY INVNTREC.
016700      * SITE-STATUS RECORD
016800           COPY SITESTAT.
016900      * SIMULATION RESULT RECORD
017000           COPY SIMREC.
017050           05  FILLER                   PIC X(02).
017100      *
017200      *Run-Date Working Area, Y2K Remediated To A 4-Digit Year
017300       01  WS-RUN-DATE-WORK.
017400           05  WS-RUN-DATE-NUM          PIC 9(08).
017500           05  WS-RUN-DATE-PARTS REDEFINES
017600               WS-RUN-DATE-NUM.
017700               10  WS-RUN-YEAR          PIC 9(04).
017800               10  WS-RUN-MONTH         PIC 9(02).
017900               10  WS-RUN-DAY           PIC 9(02).
018000           05  FILLER                   PIC X(02).
018100      *
018200      *Alternate Views Of The Latest Quote's Timestamp
018300       01  WS-LATEST-TS-WORK.
018400           05  WS-LATEST-TS-NUM         PIC 9(08).
018500           05  WS-LATEST-TS-PARTS REDEFINES
018600               WS-LATEST-TS-NUM.
018700               10  WS-LATEST-TS-YEAR    PIC 9(04).
018800               10  WS-LATEST-TS-MONTH   PIC 9(02).
018900               10  WS-LATEST-TS-DAY     PIC 9(02).
019000           05  WS-LATEST-TS-X REDEFINES
019100               WS-LATEST-TS-NUM         PIC X(08).
019200           05  FILLER                   PIC X(02).
019300      *
019400      *Current Prices In Effect For The Allocation/Strategy Engines -
019500      *Set Either From The Latest Quote Or From One History Record
019600      *During The Simulator Pass.
019700       01  WS-CURRENT-PRICES.
019800           05  WS-CURRENT-ENERGY-PRICE  PIC S9(05)V9(04).
019900           05  WS-CURRENT-HASH-PRICE    PIC S9(05)V9(04).
020000           05  WS-CURRENT-TOKEN-PRICE   PIC S9(05)V9(04).
020100           05  WS-CURRENT-TIMESTAMP     PIC X(19).
020200           05  FILLER                   PIC X(04).
020300      *
020400      *Machine Inventory Table - Built From INVENTRY Or Defaulted
020500       01  WS-INVENTORY-TABLE.
020600           05  WS-INV-ENTRY OCCURS 20 TIMES.
020700               10  WS-INV-TYPE          PIC X(09).
020800               10  WS-INV-SUBTYPE       PIC X(10).
020900               10  WS-INV-POWER         PIC 9(07) COMP.
021000               10  WS-INV-CAPABILITY    PIC 9(09) COMP.
021100               10  WS-INV-REV-PER-WATT  PIC S9(05)V9(06).
021200               10  WS-INV-PROFIT-PER-WATT
021300                                        PIC S9(05)V9(06).
021350           05  FILLER                   PIC X(02).
021400       77  WS-INV-COUNT                 PIC S9(04) COMP VALUE 0.
021500       77  WS-INV-MAX                   PIC S9(04) COMP VALUE 20.
021600      *
021700      *Swap Area For The Descending Profit-Per-Watt Bubble Sort
021800       01  WS-SWAP-ENTRY.
021900           05  WS-SWAP-TYPE             PIC X(09).
022000           05  WS-SWAP-SUBTYPE          PIC X(10).
022100           05  WS-SWAP-POWER            PIC 9(07) COMP.
022200           05  WS-SWAP-CAPABILITY       PIC 9(09) COMP.
022300           05  WS-SWAP-REV-PER-WATT     PIC S9(05)V9(06).
022400           05  WS-SWAP-PROFIT-PER-WATT  PIC S9(05)V9(06).
022450           05  FILLER                   PIC X(02).
022500       77  WS-SORT-I                    PIC S9(04) COMP VALUE 0.
022600       77  WS-SORT-J                    PIC S9(04) COMP VALUE 0.
022700       77  WS-SORT-J-PLUS1              PIC S9(04) COMP VALUE 0.
022800      *
022900      *Allocation Result Table - One Entry Per Model Selected By The
023000      *Greedy Fill
023100       01  WS-ALLOC-TABLE.
023200           05  WS-ALLOC-ENTRY OCCURS 20 TIMES.
023300               10  AL-TYPE              PIC X(09).
023400               10  AL-SUBTYPE           PIC X(10).
023500               10  AL-UNITS             PIC 9(05) COMP.
023600               10  AL-POWER-USED        PIC 9(09) COMP.
023700               10  AL-REVENUE           PIC S9(11)V99.
023800               10  AL-COST              PIC S9(11)V99.
023900               10  AL-PROFIT            PIC S9(11)V99.
023950           05  FILLER                   PIC X(02).
024000       77  WS-ALLOC-COUNT               PIC S9(04) COMP VALUE 0.
024100       77  WS-REMAINING-POWER           PIC 9(09) COMP VALUE 0.
024200       77  WS-UNITS-THIS-MODEL          PIC 9(09) COMP VALUE 0.
024300       77  WS-REM-THIS-MODEL            PIC 9(09) COMP VALUE 0.
024400      *
024500      *Allocation Totals, Accumulated Across The Selected Models
024600       01  WS-ALLOC-TOTALS.
024700           05  WS-ALLOC-TOTAL-POWER     PIC 9(09) COMP VALUE 0.
024800           05  WS-ALLOC-TOTAL-REVENUE   PIC S9(11)V99 COMP-3
024900                                        VALUE 0.
025000           05  WS-ALLOC-TOTAL-COST      PIC S9(11)V99 COMP-3
025100                                        VALUE 0.
025200           05  WS-ALLOC-TOTAL-PROFIT    PIC S9(11)V99 COMP-3
025300                                        VALUE 0.
025400           05  WS-ALLOC-ROI-PCT         PIC S9(05)V99 VALUE 0.
025450           05  FILLER                   PIC X(02).
025500      *
025600      *ROI Calculator Parameter Area - Shared By The Optimal Fill And
025700      *Both Single-Family Strategy Engines
025800       01  WS-ROI-PARMS.
025900           05  WS-ROI-CAPABILITY        PIC 9(09) COMP VALUE 0.
026000           05  WS-ROI-UNIT-PRICE        PIC S9(05)V9(04) VALUE 0.
026100           05  WS-ROI-POWER             PIC 9(07) COMP VALUE 0.
026200           05  WS-ROI-ENERGY-PRICE      PIC S9(05)V9(04) VALUE 0.
026300           05  WS-ROI-UNITS             PIC 9(09) COMP VALUE 0.
026400           05  WS-ROI-REVENUE           PIC S9(11)V99 VALUE 0.
026500           05  WS-ROI-COST              PIC S9(11)V99 VALUE 0.
026600           05  WS-ROI-PROFIT            PIC S9(11)V99 VALUE 0.
026700           05  WS-ROI-PCT               PIC S9(05)V99 VALUE 0.
026750           05  FILLER                   PIC X(02).
026800      *
026900      *Single-Family Strategy Work Area
027000       01  WS-FAMILY-WORK.
027100           05  WS-FAMILY-FILTER         PIC X(09).
027200           05  WS-BEST-IDX              PIC S9(04) COMP VALUE 0.
027300           05  FILLER                   PIC X(04).
027400      *
027500       01  WS-MINING-RESULT.
027600           05  WS-MINE-UNITS            PIC 9(09) COMP VALUE 0.
027700           05  WS-MINE-REVENUE          PIC S9(11)V99 VALUE 0.
027800           05  WS-MINE-COST             PIC S9(11)V99 VALUE 0.
027900           05  WS-MINE-PROFIT           PIC S9(11)V99 VALUE 0.
028000           05  WS-MINE-ROI-PCT          PIC S9(05)V99 VALUE 0.
028050           05  FILLER                   PIC X(02).
028100      *
028200       01  WS-INFER-RESULT.
028300           05  WS-INFER-UNITS           PIC 9(09) COMP VALUE 0.
028400           05  WS-INFER-REVENUE         PIC S9(11)V99 VALUE 0.
028500           05  WS-INFER-COST            PIC S9(11)V99 VALUE 0.
028600           05  WS-INFER-PROFIT          PIC S9(11)V99 VALUE 0.
028700           05  WS-INFER-ROI-PCT         PIC S9(05)V99 VALUE 0.
028750           05  FILLER                   PIC X(02).
028800      *
028900      *Price-Trend Accumulators - Built Across The Single Pass Over
029000      *The Pricing History
029100       01  WS-TREND-ACCUM.
029200           05  WS-TR-N                  PIC S9(07) COMP VALUE 0.
029300           05  WS-TR-ENERGY-SUM         PIC S9(13)V9(06) COMP-3
029400                                        VALUE 0.
029500           05  WS-TR-ENERGY-SUMSQ       PIC S9(13)V9(06) COMP-3
029600                                        VALUE 0.
029700           05  WS-TR-HASH-SUM           PIC S9(13)V9(06) COMP-3
029800                                        VALUE 0.
029900           05  WS-TR-HASH-SUMSQ         PIC S9(13)V9(06) COMP-3
030000                                        VALUE 0.
030100           05  WS-TR-TOKEN-SUM          PIC S9(13)V9(06) COMP-3
030200                                        VALUE 0.
030300           05  WS-TR-TOKEN-SUMSQ        PIC S9(13)V9(06) COMP-3
030400                                        VALUE 0.
030500           05  WS-TR-EH-SUMXY           PIC S9(13)V9(06) COMP-3
030600                                        VALUE 0.
030700           05  WS-TR-ET-SUMXY           PIC S9(13)V9(06) COMP-3
030800                                        VALUE 0.
030900           05  WS-TR-HT-SUMXY           PIC S9(13)V9(06) COMP-3
031000                                        VALUE 0.
031100           05  WS-TR-ENERGY-MIN         PIC S9(05)V9(04) VALUE 0.
031200           05  WS-TR-ENERGY-MAX         PIC S9(05)V9(04) VALUE 0.
031300           05  WS-TR-ENERGY-CURRENT     PIC S9(05)V9(04) VALUE 0.
031400           05  WS-TR-HASH-MIN           PIC S9(05)V9(04) VALUE 0.
031500           05  WS-TR-HASH-MAX           PIC S9(05)V9(04) VALUE 0.
031600           05  WS-TR-HASH-CURRENT       PIC S9(05)V9(04) VALUE 0.
031700           05  WS-TR-TOKEN-MIN          PIC S9(05)V9(04) VALUE 0.
031800           05  WS-TR-TOKEN-MAX          PIC S9(05)V9(04) VALUE 0.
031900           05  WS-TR-TOKEN-CURRENT      PIC S9(05)V9(04) VALUE 0.
031950           05  FILLER                   PIC X(02).
032000      *
032100       01  WS-TREND-RESULTS.
032200           05  WS-TR-ENERGY-MEAN        PIC S9(05)V9(04) VALUE 0.
032300           05  WS-TR-ENERGY-STDDEV      PIC S9(05)V9(04) VALUE 0.
032400           05  WS-TR-HASH-MEAN          PIC S9(05)V9(04) VALUE 0.
032500           05  WS-TR-HASH-STDDEV        PIC S9(05)V9(04) VALUE 0.
032600           05  WS-TR-TOKEN-MEAN         PIC S9(05)V9(04) VALUE 0.
032700           05  WS-TR-TOKEN-STDDEV       PIC S9(05)V9(04) VALUE 0.
032800           05  WS-CORR-ENERGY-HASH      PIC S9(01)V9(03) VALUE 0.
032900           05  WS-CORR-ENERGY-TOKEN     PIC S9(01)V9(03) VALUE 0.
033000           05  WS-CORR-HASH-TOKEN       PIC S9(01)V9(03) VALUE 0.
033050           05  FILLER                   PIC X(02).
033100      *
033200      *Square Root Work Area - Newton's Method, No Intrinsic FUNCTION
033300       01  WS-SQRT-WORK.
033400           05  WS-SQRT-INPUT            PIC S9(13)V9(06) VALUE 0.
033500           05  WS-SQRT-RESULT           PIC S9(13)V9(06) VALUE 0.
033600           05  WS-SQRT-GUESS            PIC S9(13)V9(06) VALUE 0.
033700           05  WS-SQRT-LAST-GUESS       PIC S9(13)V9(06) VALUE 0.
033800           05  WS-SQRT-ITER             PIC S9(04) COMP VALUE 0.
033900           05  FILLER                   PIC X(04).
034000      *
034100      *Strategy Simulator Work Area
034200       01  WS-SIM-WORK.
034300           05  WS-SIM-STRAT-IDX         PIC S9(04) COMP VALUE 0.
034400           05  WS-SIM-PROFIT            PIC S9(11)V99 VALUE 0.
034500           05  WS-SIM-REVENUE           PIC S9(11)V99 VALUE 0.
034600           05  WS-SIM-COST              PIC S9(11)V99 VALUE 0.
034700           05  WS-SIM-ROI               PIC S9(05)V99 VALUE 0.
034750           05  FILLER                   PIC X(02).
034800      *
034900       01  WS-STRATEGY-TOTALS.
035000           05  WS-STRAT-ENTRY OCCURS 3 TIMES.
035100               10  WS-STRAT-NAME        PIC X(14).
035200               10  WS-STRAT-N           PIC S9(07) COMP VALUE 0.
035300               10  WS-STRAT-PROFIT-SUM  PIC S9(13)V99 COMP-3
035400                                        VALUE 0.
035500               10  WS-STRAT-ROI-SUM     PIC S9(13)V99 COMP-3
035600                                        VALUE 0.
035700               10  WS-STRAT-AVG-ROI     PIC S9(05)V99 VALUE 0.
035750           05  FILLER                   PIC X(02).
035800       77  WS-STRAT-IX                  PIC S9(04) COMP VALUE 0.
035900      *
036000      * Report Lines
036100       01  WS-REPORT-LINES.
036200           02  HEADER-10.
036300               05  FILLER               PIC X VALUE SPACE.
036400               05  FILLER               PIC X(40) VALUE SPACES.
036500               05  FILLER               PIC X(39)
036600                   VALUE 'COMPUTE ARBITRAGE BATCH ANALYZER'.
036700           02  HEADER-11.
036800               05  FILLER               PIC X VALUE SPACE.
036900               05  FILLER               PIC X(20) VALUE SPACES.
037000               05  FILLER               PIC X(13)
037100                   VALUE 'RUN DATE ... '.
037200               05  RUN-DATE-HD-YEAR     PIC X(04).
037300               05  FILLER               PIC X VALUE '-'.
037400               05  RUN-DATE-HD-MONTH    PIC X(02).
037500               05  FILLER               PIC X VALUE '-'.
037600               05  RUN-DATE-HD-DAY      PIC X(02).
037700               05  FILLER               PIC X(60) VALUE SPACES.
037800           02  HEADER-12.
037900               05  FILLER               PIC X VALUE SPACE.
038000               05  FILLER               PIC X(130) VALUE ALL '-'.
038100           02  HEADER-20.
038200               05  FILLER               PIC X VALUE SPACE.
038300               05  FILLER               PIC X(30)
038400                   VALUE 'SECTION 1 - CURRENT OPTIMAL ALLOCATION'.
038500               05  FILLER               PIC X(101) VALUE SPACES.
038600           02  DETAIL-21.
038700               05  FILLER               PIC X VALUE SPACE.
038800               05  FILLER               PIC X(17)
038900                   VALUE 'TOTAL POWER USED '.
039000               05  TOT-POWER-OU         PIC ZZZ,ZZZ,ZZ9.
039100               05  FILLER               PIC X(04) VALUE ' W  '.
039200               05  FILLER               PIC X(13)
039300                   VALUE 'TOTAL REVENUE'.
039400               05  TOT-REVENUE-OU       PIC $,$$$,$$$,$$9.99.
039500               05  FILLER               PIC X(45) VALUE SPACES.
039600           02  DETAIL-22.
039700               05  FILLER               PIC X VALUE SPACE.
039800               05  FILLER               PIC X(17)
039900                   VALUE 'TOTAL COST ..... '.
040000               05  TOT-COST-OU          PIC $,$$$,$$$,$$9.99.
040100               05  FILLER               PIC X(04) VALUE SPACES.
040200               05  FILLER               PIC X(13)
040300                   VALUE 'TOTAL PROFIT '.
040400               05  TOT-PROFIT-OU        PIC $,$$$,$$$,$$9.99.
040500               05  FILLER               PIC X(04) VALUE SPACES.
040600               05  FILLER               PIC X(05)
040700                   VALUE 'ROI '.
040800               05  ROI-PCT-OU           PIC Z,ZZ9.99.
040900               05  FILLER               PIC X VALUE '%'.
041000               05  FILLER               PIC X(22) VALUE SPACES.
041100           02  HEADER-23.
041200               05  FILLER               PIC X VALUE SPACE.
041300               05  FILLER               PIC X(09) VALUE 'FAMILY'.
041400               05  FILLER               PIC X(11) VALUE 'MODEL'.
041500               05  FILLER               PIC X(10) VALUE 'UNITS'.
041600               05  FILLER               PIC X(16) VALUE 'PROFIT'.
041700               05  FILLER               PIC X(85) VALUE SPACES.
041800           02  DETAIL-24.
041900               05  FILLER               PIC X VALUE SPACE.
042000               05  MODEL-TYPE-OU        PIC X(09).
042100               05  FILLER               PIC X VALUE SPACE.
042200               05  MODEL-SUBTYPE-OU     PIC X(10).
042300               05  FILLER               PIC X VALUE SPACE.
042400               05  MODEL-UNITS-OU       PIC ZZ,ZZ9.
042500               05  FILLER               PIC X(05) VALUE SPACES.
042600               05  MODEL-PROFIT-OU      PIC $,$$$,$$$,$$9.99.
042700               05  FILLER               PIC X(87) VALUE SPACES.
042800           02  HEADER-30.
042900               05  FILLER               PIC X VALUE SPACE.
043000               05  FILLER               PIC X(20)
043100                   VALUE 'SECTION 2 - PRICE TRENDS'.
043200               05  FILLER               PIC X(111) VALUE SPACES.
043300           02  HEADER-31.
043400               05  FILLER               PIC X VALUE SPACE.
043500               05  FILLER               PIC X(09) VALUE 'SERIES'.
043600               05  FILLER               PIC X(13) VALUE 'CURRENT'.
043700               05  FILLER               PIC X(13) VALUE 'MEAN'.
043800               05  FILLER               PIC X(13) VALUE 'MINIMUM'.
043900               05  FILLER               PIC X(13) VALUE 'MAXIMUM'.
044000               05  FILLER               PIC X(71) VALUE SPACES.
044100           02  DETAIL-32.
044200               05  FILLER               PIC X VALUE SPACE.
044300               05  SERIES-NAME-OU       PIC X(09).
044400               05  SERIES-CURRENT-OU    PIC Z,ZZ9.9999.
044500               05  FILLER               PIC X(03) VALUE SPACES.
044600               05  SERIES-MEAN-OU       PIC Z,ZZ9.9999.
044700               05  FILLER               PIC X(03) VALUE SPACES.
044800               05  SERIES-MIN-OU        PIC Z,ZZ9.9999.
044900               05  FILLER               PIC X(03) VALUE SPACES.
045000               05  SERIES-MAX-OU        PIC Z,ZZ9.9999.
045100               05  FILLER               PIC X(71) VALUE SPACES.
045200           02  HEADER-33.
045300               05  FILLER               PIC X VALUE SPACE.
045400               05  FILLER               PIC X(32)
045500                   VALUE 'PAIRWISE PEARSON CORRELATIONS'.
045600               05  FILLER               PIC X(99) VALUE SPACES.
045700           02  DETAIL-34.
045800               05  FILLER               PIC X VALUE SPACE.
045900               05  CORR-PAIR-NAME-OU    PIC X(18).
046000               05  CORR-VALUE-OU        PIC Z9.999.
046100               05  FILLER               PIC X(95) VALUE SPACES.
046200           02  HEADER-40.
046300               05  FILLER               PIC X VALUE SPACE.
046400               05  FILLER               PIC X(26)
046500                   VALUE 'SECTION 3 - STRATEGY COMPARISON'.
046600               05  FILLER               PIC X(105) VALUE SPACES.
046700           02  HEADER-41.
046800               05  FILLER               PIC X VALUE SPACE.
046900               05  FILLER               PIC X(16) VALUE 'STRATEGY'.
047000               05  FILLER               PIC X(16) VALUE 'TOTAL PROFIT'.
047100               05  FILLER               PIC X(13) VALUE 'AVG ROI'.
047200               05  FILLER               PIC X(86) VALUE SPACES.
047300           02  DETAIL-42.
047400               05  FILLER               PIC X VALUE SPACE.
047500               05  STRAT-NAME-OU        PIC X(16).
047600               05  STRAT-PROFIT-OU      PIC $,$$$,$$$,$$9.
047700               05  FILLER               PIC X(04) VALUE SPACES.
047800               05  STRAT-ROI-OU         PIC Z,ZZ9.99.
047900               05  FILLER               PIC X VALUE '%'.
048000               05  FILLER               PIC X(86) VALUE SPACES.
048100           02  FOOTER-90.
048200               05  FILLER               PIC X VALUE SPACE.
048300               05  FILLER               PIC X(130) VALUE ALL '-'.
048400           02  FOOTER-91.
048500               05  FILLER               PIC X VALUE SPACE.
048600               05  FILLER               PIC X(23)
048700                   VALUE 'END OF ARBITRAGE REPORT'.
048800               05  FILLER               PIC X(108) VALUE SPACES.
048900      *
049000       PROCEDURE DIVISION.
049100           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
049200           PERFORM 200-LOAD-INVENTORY THRU 200-EXIT.
049300           PERFORM 210-GET-LATEST-PRICE THRU 210-EXIT.
049400           PERFORM 220-COMPUTE-MODEL-RATES THRU 220-EXIT.
049500           PERFORM 230-SORT-BY-PROFIT THRU 230-EXIT.
049600           PERFORM 240-GREEDY-FILL THRU 240-EXIT.
049700           PERFORM 250-ALLOC-TOTALS THRU 250-EXIT.
049800           PERFORM 410-PRINT-ALLOCATION-SECTION THRU 410-EXIT.
049900           PERFORM 600-STORE-SITE-STATUS THRU 600-EXIT.
050000           PERFORM 300-ANALYZE-PRICE-HISTORY THRU 300-EXIT.
050100           PERFORM 420-PRINT-TREND-SECTION THRU 420-EXIT.
050200           PERFORM 430-PRINT-STRATEGY-SECTION THRU 430-EXIT.
050300           PERFORM 900-WRAP-UP THRU 900-EXIT.
050400           MOVE +0 TO RETURN-CODE.
050500           GOBACK.
050600      *
050700       000-HOUSEKEEPING.
050800           DISPLAY "INIT PROG: ARBANLZ".
050900           ACCEPT WS-RUN-DATE-NUM FROM DATE YYYYMMDD.
051000           MOVE WS-RUN-YEAR  TO RUN-DATE-HD-YEAR.
051100           MOVE WS-RUN-MONTH TO RUN-DATE-HD-MONTH.
051200           MOVE WS-RUN-DAY   TO RUN-DATE-HD-DAY.
051300           OPEN OUTPUT SIMRSLTS-FILE.
051400           OPEN OUTPUT ARBRPT-FILE.
051500           MOVE 'OPTIMAL'       TO WS-STRAT-NAME (1).
051600           MOVE 'MINING ONLY'   TO WS-STRAT-NAME (2).
051700           MOVE 'INFERENCE ONLY' TO WS-STRAT-NAME (3).
051800       000-EXIT.
051900           EXIT.
052000      *
052100      * Loads the machine inventory into WS-INVENTORY-TABLE.  A cycle
052200      * with no INVENTRY file, or an empty one, falls back to the
052300      * shop's standard default catalog.
052400       200-LOAD-INVENTORY.
052500           OPEN INPUT INVENTRY-FILE.
052600           IF  INVENTRY-OK
052700               SET INVENTRY-PRESENT TO TRUE
052800               PERFORM 205-READ-INVENTRY
052900               PERFORM 207-STORE-INVENTRY-ENTRY
053000                   UNTIL INVENTRY-EOF
053100               CLOSE INVENTRY-FILE
053200           ELSE
053300               DISPLAY "ARBANLZ: NO INVENTORY FILE - USING DEFAULTS"
053400           END-IF.
053500           IF  WS-INV-COUNT = 0
053600               PERFORM 208-DEFAULT-INVENTORY
053700           END-IF.
053800       200-EXIT.
053900           EXIT.
054000      *
054100       205-READ-INVENTRY.
054200           READ INVENTRY-FILE
054300               AT END
054400                   SET INVENTRY-EOF TO TRUE
054500           NOT AT END
054600               MOVE INVENTRY-REC TO INVENTORY-RECORD-WS
054700               ADD 1 TO WS-INV-MODELS-READ
054800           END-READ.
054900      *
055000       207-STORE-INVENTRY-ENTRY.
055100           IF  WS-INV-COUNT < WS-INV-MAX
055200               ADD 1 TO WS-INV-COUNT
055300               MOVE INV-TYPE       TO WS-INV-TYPE       (WS-INV-COUNT)
055400               MOVE INV-SUBTYPE    TO WS-INV-SUBTYPE    (WS-INV-COUNT)
055500               MOVE INV-POWER      TO WS-INV-POWER      (WS-INV-COUNT)
055600               MOVE INV-CAPABILITY TO WS-INV-CAPABILITY (WS-INV-COUNT)
055700           END-IF.
055800           PERFORM 205-READ-INVENTRY.
055900      *
056000      * Shop Standard Default Catalog - Three Miner Models, Two
056100      * Inference Models
056200       208-DEFAULT-INVENTORY.
056300           MOVE 1  TO WS-INV-COUNT.
056400           MOVE 'MINER'     TO WS-INV-TYPE       (1).
056500           MOVE 'AIR'       TO WS-INV-SUBTYPE    (1).
056600           MOVE 3500        TO WS-INV-POWER      (1).
056700           MOVE 1000        TO WS-INV-CAPABILITY (1).
056800           MOVE 2  TO WS-INV-COUNT.
056900           MOVE 'MINER'     TO WS-INV-TYPE       (2).
057000           MOVE 'HYDRO'     TO WS-INV-SUBTYPE    (2).
057100           MOVE 5000        TO WS-INV-POWER      (2).
057200           MOVE 5000        TO WS-INV-CAPABILITY (2).
057300           MOVE 3  TO WS-INV-COUNT.
057400           MOVE 'MINER'     TO WS-INV-TYPE       (3).
057500           MOVE 'IMMERSION' TO WS-INV-SUBTYPE    (3).
057600           MOVE 10000       TO WS-INV-POWER      (3).
057700           MOVE 10000       TO WS-INV-CAPABILITY (3).
057800           MOVE 4  TO WS-INV-COUNT.
057900           MOVE 'INFERENCE' TO WS-INV-TYPE       (4).
058000           MOVE 'GPU'       TO WS-INV-SUBTYPE    (4).
058100           MOVE 5000        TO WS-INV-POWER      (4).
058200           MOVE 1000        TO WS-INV-CAPABILITY (4).
058300           MOVE 5  TO WS-INV-COUNT.
058400           MOVE 'INFERENCE' TO WS-INV-TYPE       (5).
058500           MOVE 'ASIC'      TO WS-INV-SUBTYPE    (5).
058600           MOVE 15000       TO WS-INV-POWER      (5).
058700           MOVE 50000       TO WS-INV-CAPABILITY (5).
058800      *
058900      * Fetches The Latest Price Quote - PRICEMST Is Ordered Ascending
059000      * By COLLECTED-AT So The Latest Quote Is The Last Record On The
059100      * File.  An Absent Or Empty File Falls Back To The Shop's
059200      * Standard Default Quote.
059300       210-GET-LATEST-PRICE.
059400           OPEN INPUT PRICEMST-FILE.
059500           IF  PRICEMST-OK
059600               SET PRICEMST-PRESENT TO TRUE
059700               PERFORM 215-READ-PRICEMST-1ST-PASS
059800               PERFORM 216-KEEP-AS-LATEST
059900                   UNTIL PRICEMST-EOF
060000               CLOSE PRICEMST-FILE
060100           ELSE
060200               DISPLAY "ARBANLZ: NO PRICING FILE - USING DEFAULTS"
060300           END-IF.
060400           IF  WS-PRICE-RECS-READ = 0
060500               MOVE .6500 TO WS-CURRENT-ENERGY-PRICE
060600               MOVE 8.5000 TO WS-CURRENT-HASH-PRICE
060700               MOVE 3.0000 TO WS-CURRENT-TOKEN-PRICE
060800               MOVE SPACES TO WS-CURRENT-TIMESTAMP
060900           END-IF.
061000           MOVE WS-CURRENT-TIMESTAMP (1:4) TO WS-LATEST-TS-YEAR.
061100           MOVE WS-CURRENT-TIMESTAMP (6:2) TO WS-LATEST-TS-MONTH.
061200           MOVE WS-CURRENT-TIMESTAMP (9:2) TO WS-LATEST-TS-DAY.
061300       210-EXIT.
061400           EXIT.
061500      *
061600       215-READ-PRICEMST-1ST-PASS.
061700           READ PRICEMST-FILE
061800               AT END
061900                   SET PRICEMST-EOF TO TRUE
062000           NOT AT END
062100               MOVE PRICEMST-REC TO PRICING-RECORD-WS
062200               ADD 1 TO WS-PRICE-RECS-READ
062300           END-READ.
062400      *
062500       216-KEEP-AS-LATEST.
062600           MOVE ENERGY-PRICE TO WS-CURRENT-ENERGY-PRICE.
062700           MOVE HASH-PRICE   TO WS-CURRENT-HASH-PRICE.
062800           MOVE TOKEN-PRICE  TO WS-CURRENT-TOKEN-PRICE.
062900           MOVE PRICE-TIMESTAMP TO WS-CURRENT-TIMESTAMP.
063000           PERFORM 215-READ-PRICEMST-1ST-PASS.
063100      *
063200      * Computes Revenue-Per-Watt And Profit-Per-Watt For Every
063300      * Model In The Inventory Table At The Current Prices
063400       220-COMPUTE-MODEL-RATES.
063500           PERFORM 225-COMPUTE-ONE-MODEL-RATE THRU 225-EXIT
063600               VARYING WS-SORT-I FROM 1 BY 1
063700               UNTIL WS-SORT-I > WS-INV-COUNT.
063800       220-EXIT.
063900           EXIT.
064000      *
064100       225-COMPUTE-ONE-MODEL-RATE.
064200           IF  WS-INV-TYPE (WS-SORT-I) = 'MINER'
064300               COMPUTE WS-INV-REV-PER-WATT (WS-SORT-I) =
064400                   WS-INV-CAPABILITY (WS-SORT-I)
064500                       * WS-CURRENT-HASH-PRICE
064600                       / WS-INV-POWER (WS-SORT-I)
064700           ELSE
064800               COMPUTE WS-INV-REV-PER-WATT (WS-SORT-I) =
064900                   WS-INV-CAPABILITY (WS-SORT-I)
065000                       * WS-CURRENT-TOKEN-PRICE
065100                       / WS-INV-POWER (WS-SORT-I)
065200           END-IF.
065300           COMPUTE WS-INV-PROFIT-PER-WATT (WS-SORT-I) =
065400               WS-INV-REV-PER-WATT (WS-SORT-I)
065500                   - WS-CURRENT-ENERGY-PRICE.
065600       225-EXIT.
065700           EXIT.
065800      *
065900      * Descending Bubble Sort Of The Inventory Table By
066000      * Profit-Per-Watt - The Shop's Manual-Swap Idiom, No SORT Verb
066100       230-SORT-BY-PROFIT.
066200           PERFORM 232-SORT-OUTER-PASS THRU 232-EXIT
066300               VARYING WS-SORT-I FROM 1 BY 1
066400               UNTIL WS-SORT-I > WS-INV-COUNT - 1.
066500       230-EXIT.
066600           EXIT.
066700      *
066800       232-SORT-OUTER-PASS.
066900           PERFORM 234-SORT-COMPARE-SWAP THRU 234-EXIT
067000               VARYING WS-SORT-J FROM 1 BY 1
067100               UNTIL WS-SORT-J > WS-INV-COUNT - WS-SORT-I.
067200       232-EXIT.
067300           EXIT.
067400      *
067500       234-SORT-COMPARE-SWAP.
067600           COMPUTE WS-SORT-J-PLUS1 = WS-SORT-J + 1.
067700           IF  WS-INV-PROFIT-PER-WATT (WS-SORT-J) <
067800               WS-INV-PROFIT-PER-WATT (WS-SORT-J-PLUS1)
067900               MOVE WS-INV-ENTRY (WS-SORT-J)       TO WS-SWAP-ENTRY
068000               MOVE WS-INV-ENTRY (WS-SORT-J-PLUS1) TO
068100                   WS-INV-ENTRY (WS-SORT-J)
068200               MOVE WS-SWAP-ENTRY                  TO
068300                   WS-INV-ENTRY (WS-SORT-J-PLUS1)
068400           END-IF.
068500       234-EXIT.
068600           EXIT.
068700      *
068800      * Greedy Fill Under The Site Power Budget - Models With
068900      * Profit-Per-Watt Not Strictly Positive Are Skipped Entirely
069000       240-GREEDY-FILL.
069100           MOVE 0 TO WS-ALLOC-COUNT.
069200           MOVE WS-SITE-POWER-LIMIT TO WS-REMAINING-POWER.
069300           PERFORM 245-GREEDY-ONE-MODEL THRU 245-EXIT
069400               VARYING WS-SORT-I FROM 1 BY 1
069500               UNTIL WS-SORT-I > WS-INV-COUNT.
069600       240-EXIT.
069700           EXIT.
069800      *
069900       245-GREEDY-ONE-MODEL.
070000           IF  WS-INV-PROFIT-PER-WATT (WS-SORT-I) > 0
070100               AND WS-INV-POWER (WS-SORT-I) > 0
070200               DIVIDE WS-REMAINING-POWER BY WS-INV-POWER (WS-SORT-I)
070300                   GIVING WS-UNITS-THIS-MODEL
070400                   REMAINDER WS-REM-THIS-MODEL
070500               IF  WS-UNITS-THIS-MODEL > 0
070600                   AND WS-ALLOC-COUNT < WS-INV-MAX
070700                   ADD 1 TO WS-ALLOC-COUNT
070800                   MOVE WS-INV-TYPE (WS-SORT-I) TO
070900                       AL-TYPE (WS-ALLOC-COUNT)
071000                   MOVE WS-INV-SUBTYPE (WS-SORT-I) TO
071100                       AL-SUBTYPE (WS-ALLOC-COUNT)
071200                   MOVE WS-UNITS-THIS-MODEL TO
071300                       AL-UNITS (WS-ALLOC-COUNT)
071400                   COMPUTE AL-POWER-USED (WS-ALLOC-COUNT) =
071500                       WS-UNITS-THIS-MODEL * WS-INV-POWER (WS-SORT-I)
071600                   COMPUTE AL-PROFIT (WS-ALLOC-COUNT) ROUNDED =
071700                       AL-POWER-USED (WS-ALLOC-COUNT)
071800                           * WS-INV-PROFIT-PER-WATT (WS-SORT-I)
071900                   COMPUTE AL-REVENUE (WS-ALLOC-COUNT) ROUNDED =
072000                       AL-POWER-USED (WS-ALLOC-COUNT)
072100                           * WS-INV-REV-PER-WATT (WS-SORT-I)
072200                   COMPUTE AL-COST (WS-ALLOC-COUNT) ROUNDED =
072300                       AL-POWER-USED (WS-ALLOC-COUNT)
072400                           * WS-CURRENT-ENERGY-PRICE
072500                   SUBTRACT AL-POWER-USED (WS-ALLOC-COUNT) FROM
072600                       WS-REMAINING-POWER
072700               END-IF
072800           END-IF.
072900       245-EXIT.
073000           EXIT.
073100      *
073200      * Totals The Selected Allocation And Computes The Overall ROI%
073300       250-ALLOC-TOTALS.
073400           MOVE 0 TO WS-ALLOC-TOTAL-POWER.
073500           MOVE 0 TO WS-ALLOC-TOTAL-REVENUE.
073600           MOVE 0 TO WS-ALLOC-TOTAL-COST.
073700           MOVE 0 TO WS-ALLOC-TOTAL-PROFIT.
073800           PERFORM 255-ADD-ONE-ALLOCATION THRU 255-EXIT
073900               VARYING WS-SORT-I FROM 1 BY 1
074000               UNTIL WS-SORT-I > WS-ALLOC-COUNT.
074100           IF  WS-ALLOC-TOTAL-COST = 0
074200               MOVE 0 TO WS-ALLOC-ROI-PCT
074300           ELSE
074400               COMPUTE WS-ALLOC-ROI-PCT ROUNDED =
074500                   WS-ALLOC-TOTAL-PROFIT / WS-ALLOC-TOTAL-COST * 100
074600           END-IF.
074700       250-EXIT.
074800           EXIT.
074900      *
075000       255-ADD-ONE-ALLOCATION.
075100           ADD AL-POWER-USED (WS-SORT-I) TO WS-ALLOC-TOTAL-POWER.
075200           ADD AL-REVENUE    (WS-SORT-I) TO WS-ALLOC-TOTAL-REVENUE.
075300           ADD AL-COST       (WS-SORT-I) TO WS-ALLOC-TOTAL-COST.
075400           ADD AL-PROFIT     (WS-SORT-I) TO WS-ALLOC-TOTAL-PROFIT.
075500       255-EXIT.
075600           EXIT.
075700      *
075800      * ROI Calculator - Revenue/Cost/Profit/ROI% For WS-ROI-UNITS
075900      * Units Of One Model At The Rates Already Loaded Into
076000      * WS-ROI-PARMS By The Calling Paragraph
076100       260-CALC-ROI.
076200           COMPUTE WS-ROI-REVENUE ROUNDED =
076300               WS-ROI-CAPABILITY * WS-ROI-UNIT-PRICE * WS-ROI-UNITS.
076400           COMPUTE WS-ROI-COST ROUNDED =
076500               WS-ROI-POWER * WS-ROI-ENERGY-PRICE * WS-ROI-UNITS.
076600           COMPUTE WS-ROI-PROFIT ROUNDED =
076700               WS-ROI-REVENUE - WS-ROI-COST.
076800           IF  WS-ROI-COST = 0
076900               MOVE 0 TO WS-ROI-PCT
077000           ELSE
077100               COMPUTE WS-ROI-PCT ROUNDED =
077200                   WS-ROI-PROFIT / WS-ROI-COST * 100
077300           END-IF.
077400       260-EXIT.
077500           EXIT.
077600      *
077700      * Finds The Highest Profit-Per-Watt Model Of The Family Named
077800      * In WS-FAMILY-FILTER - The Sign Is Ignored, The Best Model Of
077900      * An Existing Family Is Always Chosen
078000       265-FIND-BEST-OF-FAMILY.
078100           MOVE 'N' TO SW-BEST-FOUND.
078200           MOVE 0 TO WS-BEST-IDX.
078300           PERFORM 267-CHECK-ONE-MODEL THRU 267-EXIT
078400               VARYING WS-SORT-I FROM 1 BY 1
078500               UNTIL WS-SORT-I > WS-INV-COUNT.
078600       265-EXIT.
078700           EXIT.
078800      *
078900       267-CHECK-ONE-MODEL.
079000           IF  WS-INV-TYPE (WS-SORT-I) = WS-FAMILY-FILTER
079100               IF  NOT BEST-OF-FAMILY-FOUND
079200                   OR WS-INV-PROFIT-PER-WATT (WS-SORT-I) >
079300                      WS-INV-PROFIT-PER-WATT (WS-BEST-IDX)
079400                   MOVE WS-SORT-I TO WS-BEST-IDX
079500                   SET BEST-OF-FAMILY-FOUND TO TRUE
079600               END-IF
079700           END-IF.
079800       267-EXIT.
079900           EXIT.
080000      *
080100      * Allocates The Whole Power Budget To The Single Best Miner -
080200      * An Empty Miner Family Leaves Every Output At Zero
080300       270-MINING-ONLY-STRATEGY.
080400           MOVE 'MINER' TO WS-FAMILY-FILTER.
080500           PERFORM 265-FIND-BEST-OF-FAMILY THRU 265-EXIT.
080600           MOVE 0 TO WS-MINE-UNITS.
080700           MOVE 0 TO WS-MINE-REVENUE.
080800           MOVE 0 TO WS-MINE-COST.
080900           MOVE 0 TO WS-MINE-PROFIT.
081000           MOVE 0 TO WS-MINE-ROI-PCT.
081100           IF  BEST-OF-FAMILY-FOUND
081200               DIVIDE WS-SITE-POWER-LIMIT BY
081300                   WS-INV-POWER (WS-BEST-IDX)
081400                   GIVING WS-MINE-UNITS
081500                   REMAINDER WS-REM-THIS-MODEL
081600               MOVE WS-INV-CAPABILITY (WS-BEST-IDX) TO
081700                   WS-ROI-CAPABILITY
081800               MOVE WS-CURRENT-HASH-PRICE TO WS-ROI-UNIT-PRICE
081900               MOVE WS-INV-POWER (WS-BEST-IDX) TO WS-ROI-POWER
082000               MOVE WS-CURRENT-ENERGY-PRICE TO WS-ROI-ENERGY-PRICE
082100               MOVE WS-MINE-UNITS TO WS-ROI-UNITS
082200               PERFORM 260-CALC-ROI THRU 260-EXIT
082300               MOVE WS-ROI-REVENUE TO WS-MINE-REVENUE
082400               MOVE WS-ROI-COST    TO WS-MINE-COST
082500               MOVE WS-ROI-PROFIT  TO WS-MINE-PROFIT
082600               MOVE WS-ROI-PCT     TO WS-MINE-ROI-PCT
082700           END-IF.
082800       270-EXIT.
082900           EXIT.
083000      *
083100      * Allocates The Whole Power Budget To The Single Best Inference
083200      * Model - An Empty Inference Family Leaves Every Output At Zero
083300       280-INFERENCE-ONLY-STRATEGY.
083400           MOVE 'INFERENCE' TO WS-FAMILY-FILTER.
083500           PERFORM 265-FIND-BEST-OF-FAMILY THRU 265-EXIT.
083600           MOVE 0 TO WS-INFER-UNITS.
083700           MOVE 0 TO WS-INFER-REVENUE.
083800           MOVE 0 TO WS-INFER-COST.
083900           MOVE 0 TO WS-INFER-PROFIT.
084000           MOVE 0 TO WS-INFER-ROI-PCT.
084100           IF  BEST-OF-FAMILY-FOUND
084200               DIVIDE WS-SITE-POWER-LIMIT BY
084300                   WS-INV-POWER (WS-BEST-IDX)
084400                   GIVING WS-INFER-UNITS
084500                   REMAINDER WS-REM-THIS-MODEL
084600               MOVE WS-INV-CAPABILITY (WS-BEST-IDX) TO
084700                   WS-ROI-CAPABILITY
084800               MOVE WS-CURRENT-TOKEN-PRICE TO WS-ROI-UNIT-PRICE
084900               MOVE WS-INV-POWER (WS-BEST-IDX) TO WS-ROI-POWER
085000               MOVE WS-CURRENT-ENERGY-PRICE TO WS-ROI-ENERGY-PRICE
085100               MOVE WS-INFER-UNITS TO WS-ROI-UNITS
085200               PERFORM 260-CALC-ROI THRU 260-EXIT
085300               MOVE WS-ROI-REVENUE TO WS-INFER-REVENUE
085400               MOVE WS-ROI-COST    TO WS-INFER-COST
085500               MOVE WS-ROI-PROFIT  TO WS-INFER-PROFIT
085600               MOVE WS-ROI-PCT     TO WS-INFER-ROI-PCT
085700           END-IF.
085800       280-EXIT.
085900           EXIT.
086000      *
086100      * Single Sequential Pass Over The Full Pricing History - Drives
086200      * Both The Trend Accumulators And The Three-Strategy Simulator
086300       300-ANALYZE-PRICE-HISTORY.
086400           IF  NOT PRICEMST-PRESENT
086500               GO TO 300-EXIT
086600           END-IF.
086700           OPEN INPUT PRICEMST-FILE.
086800           IF  NOT PRICEMST-OK
086900               DISPLAY "ERROR REOPENING PRICEMST FOR 2ND PASS"
087000               DISPLAY "FILE STATUS = " FS-PRICEMST
087100               GO TO 300-EXIT
087200           END-IF.
087300           PERFORM 305-READ-PRICEMST-2ND-PASS.
087400           PERFORM 307-PROCESS-ONE-HISTORY-RECORD
087500               UNTIL PRICEMST-EOF.
087600           CLOSE PRICEMST-FILE.
087700           PERFORM 320-FINISH-TREND-STATS THRU 320-EXIT.
087800           PERFORM 330-CALC-CORRELATIONS THRU 330-EXIT.
087900           PERFORM 350-FINISH-SIM-TOTALS THRU 350-EXIT.
088000       300-EXIT.
088100           EXIT.
088200      *
088300       305-READ-PRICEMST-2ND-PASS.
088400           READ PRICEMST-FILE
088500               AT END
088600                   SET PRICEMST-EOF TO TRUE
088700           NOT AT END
088800               MOVE PRICEMST-REC TO PRICING-RECORD-WS
088900           END-READ.
089000      *
089100       307-PROCESS-ONE-HISTORY-RECORD.
089200           PERFORM 310-ACCUM-TREND-STATS THRU 310-EXIT.
089300           MOVE ENERGY-PRICE    TO WS-CURRENT-ENERGY-PRICE.
089400           MOVE HASH-PRICE      TO WS-CURRENT-HASH-PRICE.
089500           MOVE TOKEN-PRICE     TO WS-CURRENT-TOKEN-PRICE.
089600           MOVE PRICE-TIMESTAMP TO WS-CURRENT-TIMESTAMP.
089700           MOVE 1 TO WS-SIM-STRAT-IDX.
089800           PERFORM 340-SIMULATE-ONE-PRICE-POINT THRU 340-EXIT
089900               UNTIL WS-SIM-STRAT-IDX > 3.
090000           PERFORM 305-READ-PRICEMST-2ND-PASS.
090100       307-EXIT.
090200           EXIT.
090300      *
090400      * Accumulates The Running Sums Needed For Mean, Sample Std Dev
090500      * And Pearson Correlation, And Tracks Min/Max/Current Per Series
090600       310-ACCUM-TREND-STATS.
090700           ADD 1 TO WS-TR-N.
090800           ADD ENERGY-PRICE TO WS-TR-ENERGY-SUM.
090900           COMPUTE WS-TR-ENERGY-SUMSQ =
090910               WS-TR-ENERGY-SUMSQ + ENERGY-PRICE * ENERGY-PRICE.
091000           ADD HASH-PRICE TO WS-TR-HASH-SUM.
091100           COMPUTE WS-TR-HASH-SUMSQ =
091110               WS-TR-HASH-SUMSQ + HASH-PRICE * HASH-PRICE.
091200           ADD TOKEN-PRICE TO WS-TR-TOKEN-SUM.
091300           COMPUTE WS-TR-TOKEN-SUMSQ =
091310               WS-TR-TOKEN-SUMSQ + TOKEN-PRICE * TOKEN-PRICE.
091400           COMPUTE WS-TR-EH-SUMXY =
091410               WS-TR-EH-SUMXY + ENERGY-PRICE * HASH-PRICE.
091500           COMPUTE WS-TR-ET-SUMXY =
091510               WS-TR-ET-SUMXY + ENERGY-PRICE * TOKEN-PRICE.
091600           COMPUTE WS-TR-HT-SUMXY =
091610               WS-TR-HT-SUMXY + HASH-PRICE * TOKEN-PRICE.
091700           MOVE ENERGY-PRICE TO WS-TR-ENERGY-CURRENT.
091800           MOVE HASH-PRICE   TO WS-TR-HASH-CURRENT.
091900           MOVE TOKEN-PRICE  TO WS-TR-TOKEN-CURRENT.
092000           IF  WS-TR-N = 1
092100               MOVE ENERGY-PRICE TO WS-TR-ENERGY-MIN
092200               MOVE ENERGY-PRICE TO WS-TR-ENERGY-MAX
092300               MOVE HASH-PRICE   TO WS-TR-HASH-MIN
092400               MOVE HASH-PRICE   TO WS-TR-HASH-MAX
092500               MOVE TOKEN-PRICE  TO WS-TR-TOKEN-MIN
092600               MOVE TOKEN-PRICE  TO WS-TR-TOKEN-MAX
092700           ELSE
092800               IF  ENERGY-PRICE < WS-TR-ENERGY-MIN
092900                   MOVE ENERGY-PRICE TO WS-TR-ENERGY-MIN
093000               END-IF
093100               IF  ENERGY-PRICE > WS-TR-ENERGY-MAX
093200                   MOVE ENERGY-PRICE TO WS-TR-ENERGY-MAX
093300               END-IF
093400               IF  HASH-PRICE < WS-TR-HASH-MIN
093500                   MOVE HASH-PRICE TO WS-TR-HASH-MIN
093600               END-IF
093700               IF  HASH-PRICE > WS-TR-HASH-MAX
093800                   MOVE HASH-PRICE TO WS-TR-HASH-MAX
093900               END-IF
094000               IF  TOKEN-PRICE < WS-TR-TOKEN-MIN
094100                   MOVE TOKEN-PRICE TO WS-TR-TOKEN-MIN
094200               END-IF
094300               IF  TOKEN-PRICE > WS-TR-TOKEN-MAX
094400                   MOVE TOKEN-PRICE TO WS-TR-TOKEN-MAX
094500               END-IF
094600           END-IF.
094700       310-EXIT.
094800           EXIT.
094900      *
095000      * Finishes The Per-Series Mean And Sample Standard Deviation -
095100      * Divisor Is N-1, Undefined (Left Zero) When N Is Less Than 2
095200       320-FINISH-TREND-STATS.
095300           IF  WS-TR-N = 0
095400               GO TO 320-EXIT
095500           END-IF.
095600           COMPUTE WS-TR-ENERGY-MEAN ROUNDED =
095700               WS-TR-ENERGY-SUM / WS-TR-N.
095800           COMPUTE WS-TR-HASH-MEAN ROUNDED =
095900               WS-TR-HASH-SUM / WS-TR-N.
096000           COMPUTE WS-TR-TOKEN-MEAN ROUNDED =
096100               WS-TR-TOKEN-SUM / WS-TR-N.
096200           IF  WS-TR-N < 2
096300               GO TO 320-EXIT
096400           END-IF.
096500           COMPUTE WS-SQRT-INPUT =
096600               (WS-TR-ENERGY-SUMSQ -
096700                (WS-TR-ENERGY-SUM * WS-TR-ENERGY-SUM / WS-TR-N))
096800                   / (WS-TR-N - 1).
096900           PERFORM 325-CALC-SQUARE-ROOT THRU 325-EXIT.
097000           MOVE WS-SQRT-RESULT TO WS-TR-ENERGY-STDDEV.
097100           COMPUTE WS-SQRT-INPUT =
097200               (WS-TR-HASH-SUMSQ -
097300                (WS-TR-HASH-SUM * WS-TR-HASH-SUM / WS-TR-N))
097400                   / (WS-TR-N - 1).
097500           PERFORM 325-CALC-SQUARE-ROOT THRU 325-EXIT.
097600           MOVE WS-SQRT-RESULT TO WS-TR-HASH-STDDEV.
097700           COMPUTE WS-SQRT-INPUT =
097800               (WS-TR-TOKEN-SUMSQ -
097900                (WS-TR-TOKEN-SUM * WS-TR-TOKEN-SUM / WS-TR-N))
098000                   / (WS-TR-N - 1).
098100           PERFORM 325-CALC-SQUARE-ROOT THRU 325-EXIT.
098200           MOVE WS-SQRT-RESULT TO WS-TR-TOKEN-STDDEV.
098300       320-EXIT.
098400           EXIT.
098500      *
098600      * Square Root By Newton's Method - 15 Iterations Is Ample For
098700      * The Magnitudes Carried By This Program; Negative Or Zero
098800      * Input Returns Zero Without Iterating
098900       325-CALC-SQUARE-ROOT.
099000           MOVE 0 TO WS-SQRT-RESULT.
099100           IF  WS-SQRT-INPUT NOT > 0
099200               GO TO 325-EXIT
099300           END-IF.
099400           MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS.
099500           DIVIDE WS-SQRT-GUESS BY 2 GIVING WS-SQRT-GUESS.
099600           IF  WS-SQRT-GUESS = 0
099700               MOVE 1 TO WS-SQRT-GUESS
099800           END-IF.
099900           MOVE 0 TO WS-SQRT-ITER.
100000           PERFORM 327-SQRT-ONE-ITERATION THRU 327-EXIT
100100               VARYING WS-SQRT-ITER FROM 1 BY 1
100200               UNTIL WS-SQRT-ITER > 15.
100300           MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
100400       325-EXIT.
100500           EXIT.
100600      *
100700       327-SQRT-ONE-ITERATION.
100800           MOVE WS-SQRT-GUESS TO WS-SQRT-LAST-GUESS.
100900           COMPUTE WS-SQRT-GUESS ROUNDED =
101000               (WS-SQRT-LAST-GUESS +
101100                (WS-SQRT-INPUT / WS-SQRT-LAST-GUESS)) / 2.
101200       327-EXIT.
101300           EXIT.
101400      *
101500      * Pairwise Pearson Correlations, Reusing The Stddevs Already
101600      * Finished In 320 - Zero When Either Stddev Is Zero
101700       330-CALC-CORRELATIONS.
101800           MOVE 0 TO WS-CORR-ENERGY-HASH.
101900           MOVE 0 TO WS-CORR-ENERGY-TOKEN.
102000           MOVE 0 TO WS-CORR-HASH-TOKEN.
102100           IF  WS-TR-N < 2
102200               GO TO 330-EXIT
102300           END-IF.
102400           IF  WS-TR-ENERGY-STDDEV NOT = 0
102500               AND WS-TR-HASH-STDDEV NOT = 0
102600               COMPUTE WS-CORR-ENERGY-HASH ROUNDED =
102700                   ((WS-TR-EH-SUMXY -
102800                     (WS-TR-ENERGY-SUM * WS-TR-HASH-SUM / WS-TR-N))
102900                       / (WS-TR-N - 1))
103000                   / (WS-TR-ENERGY-STDDEV * WS-TR-HASH-STDDEV)
103100           END-IF.
103200           IF  WS-TR-ENERGY-STDDEV NOT = 0
103300               AND WS-TR-TOKEN-STDDEV NOT = 0
103400               COMPUTE WS-CORR-ENERGY-TOKEN ROUNDED =
103500                   ((WS-TR-ET-SUMXY -
103600                     (WS-TR-ENERGY-SUM * WS-TR-TOKEN-SUM / WS-TR-N))
103700                       / (WS-TR-N - 1))
103800                   / (WS-TR-ENERGY-STDDEV * WS-TR-TOKEN-STDDEV)
103900           END-IF.
104000           IF  WS-TR-HASH-STDDEV NOT = 0
104100               AND WS-TR-TOKEN-STDDEV NOT = 0
104200               COMPUTE WS-CORR-HASH-TOKEN ROUNDED =
104300                   ((WS-TR-HT-SUMXY -
104400                     (WS-TR-HASH-SUM * WS-TR-TOKEN-SUM / WS-TR-N))
104500                       / (WS-TR-N - 1))
104600                   / (WS-TR-HASH-STDDEV * WS-TR-TOKEN-STDDEV)
104700           END-IF.
104800       330-EXIT.
104900           EXIT.
105000      *
105100      * Simulates Strategy WS-SIM-STRAT-IDX At The Current History
105200      * Record's Prices And Writes One SIMULATION Result Record
105300       340-SIMULATE-ONE-PRICE-POINT.
105400           EVALUATE WS-SIM-STRAT-IDX
105500               WHEN 1
105600                   PERFORM 220-COMPUTE-MODEL-RATES THRU 220-EXIT
105700                   PERFORM 230-SORT-BY-PROFIT THRU 230-EXIT
105800                   PERFORM 240-GREEDY-FILL THRU 240-EXIT
105900                   PERFORM 250-ALLOC-TOTALS THRU 250-EXIT
106000                   MOVE WS-ALLOC-TOTAL-PROFIT  TO WS-SIM-PROFIT
106100                   MOVE WS-ALLOC-TOTAL-REVENUE TO WS-SIM-REVENUE
106200                   MOVE WS-ALLOC-TOTAL-COST    TO WS-SIM-COST
106300                   MOVE WS-ALLOC-ROI-PCT       TO WS-SIM-ROI
106400               WHEN 2
106500                   PERFORM 270-MINING-ONLY-STRATEGY THRU 270-EXIT
106600                   MOVE WS-MINE-PROFIT  TO WS-SIM-PROFIT
106700                   MOVE WS-MINE-REVENUE TO WS-SIM-REVENUE
106800                   MOVE WS-MINE-COST    TO WS-SIM-COST
106900                   MOVE WS-MINE-ROI-PCT TO WS-SIM-ROI
107000               WHEN 3
107100                   PERFORM 280-INFERENCE-ONLY-STRATEGY THRU 280-EXIT
107200                   MOVE WS-INFER-PROFIT  TO WS-SIM-PROFIT
107300                   MOVE WS-INFER-REVENUE TO WS-SIM-REVENUE
107400                   MOVE WS-INFER-COST    TO WS-SIM-COST
107500                   MOVE WS-INFER-ROI-PCT TO WS-SIM-ROI
107600           END-EVALUATE.
107700           PERFORM 345-WRITE-SIM-RECORD THRU 345-EXIT.
107800           ADD WS-SIM-PROFIT TO WS-STRAT-PROFIT-SUM (WS-SIM-STRAT-IDX).
107900           ADD WS-SIM-ROI    TO WS-STRAT-ROI-SUM    (WS-SIM-STRAT-IDX).
108000           ADD 1             TO WS-STRAT-N          (WS-SIM-STRAT-IDX).
108100           ADD 1 TO WS-SIM-STRAT-IDX.
108200       340-EXIT.
108300           EXIT.
108400      *
108500       345-WRITE-SIM-RECORD.
108600           MOVE WS-CURRENT-TIMESTAMP TO SIM-TIMESTAMP.
108700           MOVE WS-SIM-PROFIT  TO SIM-PROFIT.
108800           MOVE WS-SIM-REVENUE TO SIM-REVENUE.
108900           MOVE WS-SIM-COST    TO SIM-COST.
109000           MOVE WS-SIM-ROI     TO SIM-ROI.
109100           WRITE SIMRSLTS-REC FROM SIMULATION-RECORD-WS.
109200           ADD 1 TO WS-SIMRSLTS-WRITTEN.
109300       345-EXIT.
109400           EXIT.
109500      *
109600      * Finishes The Per-Strategy Average ROI Across All History
109700      * Points Simulated
109800       350-FINISH-SIM-TOTALS.
109900           PERFORM 355-FINISH-ONE-STRATEGY THRU 355-EXIT
110000               VARYING WS-STRAT-IX FROM 1 BY 1
110100               UNTIL WS-STRAT-IX > 3.
110200       350-EXIT.
110300           EXIT.
110400      *
110500       355-FINISH-ONE-STRATEGY.
110600           IF  WS-STRAT-N (WS-STRAT-IX) = 0
110700               MOVE 0 TO WS-STRAT-AVG-ROI (WS-STRAT-IX)
110800           ELSE
110900               COMPUTE WS-STRAT-AVG-ROI (WS-STRAT-IX) ROUNDED =
111000                   WS-STRAT-ROI-SUM (WS-STRAT-IX) /
111100                   WS-STRAT-N (WS-STRAT-IX)
111200           END-IF.
111300       355-EXIT.
111400           EXIT.
111500      *
111600      * Section 1 Of The Report - Current Optimal Allocation
111700       410-PRINT-ALLOCATION-SECTION.
111800           WRITE ARBRPT-REC FROM HEADER-10 AFTER ADVANCING TOP-OF-FORM.
111900           WRITE ARBRPT-REC FROM HEADER-11 AFTER ADVANCING 1 LINE.
112000           WRITE ARBRPT-REC FROM HEADER-12 AFTER ADVANCING 1 LINE.
112100           WRITE ARBRPT-REC FROM HEADER-20 AFTER ADVANCING 2 LINES.
112200           MOVE WS-ALLOC-TOTAL-POWER   TO TOT-POWER-OU.
112300           MOVE WS-ALLOC-TOTAL-REVENUE TO TOT-REVENUE-OU.
112400           WRITE ARBRPT-REC FROM DETAIL-21 AFTER ADVANCING 1 LINE.
112500           MOVE WS-ALLOC-TOTAL-COST   TO TOT-COST-OU.
112600           MOVE WS-ALLOC-TOTAL-PROFIT TO TOT-PROFIT-OU.
112700           MOVE WS-ALLOC-ROI-PCT      TO ROI-PCT-OU.
112800           WRITE ARBRPT-REC FROM DETAIL-22 AFTER ADVANCING 1 LINE.
112900           WRITE ARBRPT-REC FROM HEADER-23 AFTER ADVANCING 1 LINE.
113000           PERFORM 415-PRINT-ONE-MODEL-LINE THRU 415-EXIT
113100               VARYING WS-SORT-I FROM 1 BY 1
113200               UNTIL WS-SORT-I > WS-ALLOC-COUNT.
113300       410-EXIT.
113400           EXIT.
113500      *
113600       415-PRINT-ONE-MODEL-LINE.
113700           MOVE AL-TYPE    (WS-SORT-I) TO MODEL-TYPE-OU.
113800           MOVE AL-SUBTYPE (WS-SORT-I) TO MODEL-SUBTYPE-OU.
113900           MOVE AL-UNITS   (WS-SORT-I) TO MODEL-UNITS-OU.
114000           MOVE AL-PROFIT  (WS-SORT-I) TO MODEL-PROFIT-OU.
114100           WRITE ARBRPT-REC FROM DETAIL-24 AFTER ADVANCING 1 LINE.
114200       415-EXIT.
114300           EXIT.
114400      *
114500      * Section 2 Of The Report - Price Trends And Correlations
114600       420-PRINT-TREND-SECTION.
114700           WRITE ARBRPT-REC FROM HEADER-30 AFTER ADVANCING 2 LINES.
114800           WRITE ARBRPT-REC FROM HEADER-31 AFTER ADVANCING 1 LINE.
114900           MOVE 'ENERGY'   TO SERIES-NAME-OU.
115000           MOVE WS-TR-ENERGY-CURRENT TO SERIES-CURRENT-OU.
115100           MOVE WS-TR-ENERGY-MEAN    TO SERIES-MEAN-OU.
115200           MOVE WS-TR-ENERGY-MIN     TO SERIES-MIN-OU.
115300           MOVE WS-TR-ENERGY-MAX     TO SERIES-MAX-OU.
115400           WRITE ARBRPT-REC FROM DETAIL-32 AFTER ADVANCING 1 LINE.
115500           MOVE 'HASH'     TO SERIES-NAME-OU.
115600           MOVE WS-TR-HASH-CURRENT   TO SERIES-CURRENT-OU.
115700           MOVE WS-TR-HASH-MEAN      TO SERIES-MEAN-OU.
115800           MOVE WS-TR-HASH-MIN       TO SERIES-MIN-OU.
115900           MOVE WS-TR-HASH-MAX       TO SERIES-MAX-OU.
116000           WRITE ARBRPT-REC FROM DETAIL-32 AFTER ADVANCING 1 LINE.
116100           MOVE 'TOKEN'    TO SERIES-NAME-OU.
116200           MOVE WS-TR-TOKEN-CURRENT  TO SERIES-CURRENT-OU.
116300           MOVE WS-TR-TOKEN-MEAN     TO SERIES-MEAN-OU.
116400           MOVE WS-TR-TOKEN-MIN      TO SERIES-MIN-OU.
116500           MOVE WS-TR-TOKEN-MAX      TO SERIES-MAX-OU.
116600           WRITE ARBRPT-REC FROM DETAIL-32 AFTER ADVANCING 1 LINE.
116700           WRITE ARBRPT-REC FROM HEADER-33 AFTER ADVANCING 2 LINES.
116800           MOVE 'ENERGY VS HASH  ' TO CORR-PAIR-NAME-OU.
116900           MOVE WS-CORR-ENERGY-HASH TO CORR-VALUE-OU.
117000           WRITE ARBRPT-REC FROM DETAIL-34 AFTER ADVANCING 1 LINE.
117100           MOVE 'ENERGY VS TOKEN ' TO CORR-PAIR-NAME-OU.
117200           MOVE WS-CORR-ENERGY-TOKEN TO CORR-VALUE-OU.
117300           WRITE ARBRPT-REC FROM DETAIL-34 AFTER ADVANCING 1 LINE.
117400           MOVE 'HASH VS TOKEN   ' TO CORR-PAIR-NAME-OU.
117500           MOVE WS-CORR-HASH-TOKEN TO CORR-VALUE-OU.
117600           WRITE ARBRPT-REC FROM DETAIL-34 AFTER ADVANCING 1 LINE.
117700       420-EXIT.
117800           EXIT.
117900      *
118000      * Section 3 Of The Report - Strategy Comparison From The
118100      * Simulator Totals
118200       430-PRINT-STRATEGY-SECTION.
118300           WRITE ARBRPT-REC FROM HEADER-40 AFTER ADVANCING 2 LINES.
118400           WRITE ARBRPT-REC FROM HEADER-41 AFTER ADVANCING 1 LINE.
118500           PERFORM 435-PRINT-ONE-STRATEGY THRU 435-EXIT
118600               VARYING WS-STRAT-IX FROM 1 BY 1
118700               UNTIL WS-STRAT-IX > 3.
118800           WRITE ARBRPT-REC FROM FOOTER-90 AFTER ADVANCING 2 LINES.
118900           WRITE ARBRPT-REC FROM FOOTER-91 AFTER ADVANCING 1 LINE.
119000       430-EXIT.
119100           EXIT.
119200      *
119300       435-PRINT-ONE-STRATEGY.
119400           MOVE WS-STRAT-NAME    (WS-STRAT-IX) TO STRAT-NAME-OU.
119500           MOVE WS-STRAT-PROFIT-SUM (WS-STRAT-IX) TO STRAT-PROFIT-OU.
119600           MOVE WS-STRAT-AVG-ROI (WS-STRAT-IX) TO STRAT-ROI-OU.
119700           WRITE ARBRPT-REC FROM DETAIL-42 AFTER ADVANCING 1 LINE.
119800       435-EXIT.
119900           EXIT.
120000      *
120100      * Appends One SITE-STATUS Record Capturing This Run's Computed
120200      * Allocation - Tries EXTEND First, Falls Back To OUTPUT When
120300      * The File Does Not Yet Exist On This Site
120400       600-STORE-SITE-STATUS.
120500           OPEN EXTEND SITESTAT-FILE.
120600           IF  SITESTAT-NO-FILE
120700               OPEN OUTPUT SITESTAT-FILE
120800           END-IF.
120900           IF  NOT SITESTAT-OK
121000               DISPLAY "ERROR OPENING SITESTAT FOR APPEND"
121100               DISPLAY "FILE STATUS = " FS-SITESTAT
121200               GO TO 600-EXIT
121300           END-IF.
121400           MOVE WS-CURRENT-TIMESTAMP    TO ST-TIMESTAMP.
121500           MOVE WS-ALLOC-TOTAL-POWER    TO ST-TOTAL-POWER-USED.
121600           MOVE WS-ALLOC-TOTAL-COST     TO ST-TOTAL-POWER-COST.
121700           MOVE WS-ALLOC-TOTAL-REVENUE  TO ST-TOTAL-REVENUE.
121800           MOVE 0 TO ST-AIR-MINERS.
121900           MOVE 0 TO ST-HYDRO-MINERS.
122000           MOVE 0 TO ST-IMMERSION-MINERS.
122100           MOVE 0 TO ST-GPU-COMPUTE.
122200           MOVE 0 TO ST-ASIC-COMPUTE.
122300           PERFORM 605-POST-ONE-ALLOC-SLOT THRU 605-EXIT
122400               VARYING WS-SORT-I FROM 1 BY 1
122500               UNTIL WS-SORT-I > WS-ALLOC-COUNT.
122600           WRITE SITESTAT-REC FROM SITE-STATUS-RECORD-WS.
122700           ADD 1 TO WS-SITESTAT-WRITTEN.
122800           CLOSE SITESTAT-FILE.
122900       600-EXIT.
123000           EXIT.
123100      *
123200      * Posts One Allocation Entry Into Its Known SITE-STATUS Slot -
123300      * A Model Name Outside The Five Known Slots Is Simply Not
123400      * Reflected In The Fixed Fields
123500       605-POST-ONE-ALLOC-SLOT.
123600           EVALUATE AL-SUBTYPE (WS-SORT-I)
123700               WHEN 'AIR'
123800                   MOVE AL-UNITS (WS-SORT-I) TO ST-AIR-MINERS
123900               WHEN 'HYDRO'
124000                   MOVE AL-UNITS (WS-SORT-I) TO ST-HYDRO-MINERS
124100               WHEN 'IMMERSION'
124200                   MOVE AL-UNITS (WS-SORT-I) TO ST-IMMERSION-MINERS
124300               WHEN 'GPU'
124400                   MOVE AL-UNITS (WS-SORT-I) TO ST-GPU-COMPUTE
124500               WHEN 'ASIC'
124600                   MOVE AL-UNITS (WS-SORT-I) TO ST-ASIC-COMPUTE
124700           END-EVALUATE.
124800       605-EXIT.
124900           EXIT.
125000      *
125100       900-WRAP-UP.
125200           CLOSE SIMRSLTS-FILE.
125300           CLOSE ARBRPT-FILE.
125400           MOVE WS-INV-MODELS-READ    TO INV-READ-OUT.
125500           MOVE WS-PRICE-RECS-READ    TO PRICE-READ-OUT.
125600           MOVE WS-SITESTAT-WRITTEN   TO SITESTAT-WRT-OUT.
125700           MOVE WS-SIMRSLTS-WRITTEN   TO SIMRSLTS-WRT-OUT.
125800           DISPLAY "----------------  ".
125900           DISPLAY "Control Counters  ".
126000           DISPLAY "----------------  ".
126100           DISPLAY "Inv models read:     " INV-READ-OUT.
126200           DISPLAY "Price recs read:     " PRICE-READ-OUT.
126300           DISPLAY "Site-status written: " SITESTAT-WRT-OUT.
126400           DISPLAY "Sim results written: " SIMRSLTS-WRT-OUT.
126500           DISPLAY "END PROGR: ARBANLZ".
126600       900-EXIT.
126700           EXIT.
126800******************************* BOTTOM OF SOURCE ********************
